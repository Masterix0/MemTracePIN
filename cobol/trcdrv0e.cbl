?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100  IDENTIFICATION DIVISION.

000200  PROGRAM-ID.     TRCDRV0O.
000300  AUTHOR.         H-J-KELLER.
000400  INSTALLATION.   RZ-BATCHBETRIEB.
000500  DATE-WRITTEN.   1989-02-06.
000600  DATE-COMPILED.
000700  SECURITY.       NUR INTERNE VERWENDUNG - RZ-BATCHBETRIEB.
000800*-----------------------------------------------------------------*
000900*Letzte Aenderung :: 2001-06-19
001000*Letzte Version   :: C.02.00
001100*Kurzbeschreibung :: Treiber TRCNEW - liest die Steuerkarte, ermit-
001200*                     telt Slowdown-Faktor und Intervallbreite, ruft
001300*                     je Report-Intervall TRCIVL1M und schreibt den
001400*                     Intervall-Report
001500*-------------------------------------------------------------------*
001600*Vers.   | Datum      | von | Kommentar
001700*--------|------------|-----|-----------------------------------
001800*A.00.00 | 1989-02-06 | hjk | Neuerstellung fuer TRCNEW-1 (Erst-
001900*        |            |     | fassung: Parameter lesen, Intervall-
002000*        |            |     | schleife, ein CALL je Intervall)
002100*A.01.00 | 1990-04-18 | hjk | TRCNEW-2: Hex-Wandlung beim Kopf-/
002200*        |            |     | Schwanz-Scan ebenfalls ueber Tabellen-
002300*        |            |     | suche (vorher Pruefziffernrechnung)
002400*A.02.00 | 1992-07-30 | edh | TRCNEW-4: Tracedatei-Liste auf der
002500*        |            |     | Steuerkarte von X(40) auf X(60) er-
002600*        |            |     | weitert (vgl. TRCREC0C)
002700*A.03.00 | 1993-03-15 | edh | TRCNEW-5: von max. 2 auf 4 Tracedatei-
002800*        |            |     | Plaetze erweitert (vgl. TRCLNK0C)
002900*A.04.00 | 1993-11-09 | edh | TRCNEW-6: Globale Start-/Endzeit nur
003000*        |            |     | noch aus Kopf-Fenster (4000 Saetze)
003100*        |            |     | und laufendem Schwanz-Ringpuffer
003200*        |            |     | (4000 Saetze) ermittelt, nicht mehr
003300*        |            |     | durch Einlesen der ganzen Datei
003400*A.05.00 | 1994-08-11 | kl  | TRCNEW-8: Intervallbreite in Zeit-
003500*        |            |     | stempel-Einheiten - Division durch
003600*        |            |     | TRACE-RUNTIME-MS jetzt VOR statt NACH
003700*        |            |     | der Multiplikation abgeschnitten
003800*        |            |     | (vorher Rundungsfehler bei krummen
003900*        |            |     | Werten, Intervalle liefen aus dem Takt)
004000*B.00.00 | 1995-11-02 | kl  | TRCNEW-9: Report-Detailzeile um
004100*        |            |     | Accuracy-Flag ergaenzt (vgl. TRCREC0C)
004200*B.01.00 | 1998-09-28 | edh | Y2K: REAL-RUNTIME-MS/TRACE-RUNTIME-MS
004300*        |            |     | waren 2-stellig dekadisch gepflegt,
004400*        |            |     | jetzt voll numerisch (vgl. TRCREC0C
004500*        |            |     | C.01.00); GLB-START-TS/GLB-END-TS auf
004600*        |            |     | 9(15) COMP erweitert. Testlauf 1999
004700*        |            |     | ueber Jahreswechsel erfolgreich
004800*B.02.00 | 1998-11-30 | edh | TRCNEW-12: Abbruch bei OPEN-Fehler
004900*        |            |     | (PARMFILE oder Tracedatei) wird jetzt
005000*        |            |     | an TRCIVL1M durchgereicht statt mit
005100*        |            |     | leerer Tabelle weiterzulaufen
005200*C.00.00 | 1999-01-11 | kl  | TRCNEW-11: Nachtrag Y2K-Pruefung,
005300*        |            |     | Report-Feldbreiten bestaetigt (vgl.
005400*        |            |     | TRCREC0C C.02.00)
005500*C.01.00 | 1999-04-05 | kl  | TRCNEW-15: Intervall-Schleife bricht
005600*        |            |     | jetzt VOR einem unvollstaendigen Rest-
005700*        |            |     | intervall ab (nur volle Intervalle
005800*        |            |     | <= GLOBAL-END auswerten); vorher wurde
005900*        |            |     | das zu kurze letzte Intervall faelsch-
006000*        |            |     | lich noch mitgezaehlt
006100*C.02.00 | 2001-06-19 | kl  | TRCNEW-16: Trailer-Zeile (Anzahl
006200*        |            |     | verarbeiteter Intervalle) ergaenzt
006300*-------------------------------------------------------------------*
006400*
006500*Programmbeschreibung
006600*---------------------
006700*TRCDRV0O ist der Treiber des Pflichtenheftes TRCNEW. Er liest die
006800*Steuerkarte (PARMFILE: Echtzeit/Tracezeit in ms, Tracedatei-Liste,
006900*gewuenschte Intervallbreite in ms), ermittelt daraus Slowdown-Faktor
007000*und Intervallbreite in Tracezeit-Einheiten, ermittelt fuer alle
007100*genannten Tracedateien die globalen Start-/Endzeitpunkte (nur Kopf-
007200*und Schwanz-Fenster, siehe C030/C032/C034/C036 unten) und ruft dann
007300*je Report-Intervall EINMAL TRCIVL1M, das die Tracedateien von der
007400*zuletzt erreichten Position weiterliest und die beiden Rankings
007500*(Estimated/Actual) dieses Intervalls zurueckmeldet. TRCDRV0O bildet
007600*daraus die Accuracy und schreibt die Detailzeile des Reports.
007700*
007800*Am Ende des Laufs wird TRCIVL1M einmal mit LINK-FN-TERMINATE ge-
007900*rufen, damit es seine vier Tracedateien wieder schliesst (siehe
008000*Z800-TERMINATE-MODULE-00 unten, vgl. Kopfkommentar TRCIVL1M).
008100*-------------------------------------------------------------------*

008200  ENVIRONMENT DIVISION.
008300  CONFIGURATION SECTION.
008400  SPECIAL-NAMES.
008500      SWITCH-15 IS ANZEIGE-VERSION
008600          ON STATUS IS SHOW-VERSION
008700      CLASS HEX-ZEICHEN IS "0123456789ABCDEF"
008800      C01 IS TOP-OF-FORM.

008900  INPUT-OUTPUT SECTION.
009000  FILE-CONTROL.
009100*   Steuerkarte (TRCNEW-1)
009200      SELECT PARMFILE    ASSIGN TO PARMFL
009300                          FILE STATUS IS FS-PARM.
009400*   Tracedateien zum Scannen der globalen Start-/Endzeit (TRCNEW-6);
009500*   TRCIVL1M oeffnet dieselben logischen Namen fuer sich selbst
009600*   erneut, sobald der erste Intervall-CALL erfolgt
009700      SELECT SCNFIL01    ASSIGN TO TRCFL01
009800                          FILE STATUS IS FS-SCN01.
009900      SELECT SCNFIL02    ASSIGN TO TRCFL02
010000                          FILE STATUS IS FS-SCN02.
010100      SELECT SCNFIL03    ASSIGN TO TRCFL03
010200                          FILE STATUS IS FS-SCN03.
010300      SELECT SCNFIL04    ASSIGN TO TRCFL04
010400                          FILE STATUS IS FS-SCN04.
010500*   Intervall-Report (TRCNEW-9)
010600      SELECT RPTFILE     ASSIGN TO RPTFILE
010700                          FILE STATUS IS FS-RPT.

010800  DATA DIVISION.
010900  FILE SECTION.
011000*-------------------------------------------------------------------*
011100*Steuerkarte: physisch als 100-Byte-Puffer gelesen, logische Auf-
011200*teilung nach RUN-PARM-RECORD (TRCREC0C) per MOVE, wie bei allen
011300*SSF-/TRC-Modulpaaren dieses Hauses (kein REDEFINES auf der FD,
011400*damit die Feldbreiten zentral im Copy-Buch bleiben)
011500*-------------------------------------------------------------------*
011600  FD  PARMFILE
011700      RECORD CONTAINS 100 CHARACTERS.
011800  01  PARMFILE-REC            PIC X(100).

011900*-------------------------------------------------------------------*
012000*Scan-Tracedateien: gleiche variable Satzlaenge wie TRCFIL0n in
012100*TRCIVL1M, Inhalt siehe TRCREC0C/TRACE-INPUT-LINE
012200*-------------------------------------------------------------------*
012300  FD  SCNFIL01
012400      RECORD  IS VARYING IN SIZE
012500              FROM 1 TO 80 CHARACTERS
012600              DEPENDING ON SCN-LEN01.
012700  01  SCNFIL01-REC            PIC X(80).

012800  FD  SCNFIL02
012900      RECORD  IS VARYING IN SIZE
013000              FROM 1 TO 80 CHARACTERS
013100              DEPENDING ON SCN-LEN02.
013200  01  SCNFIL02-REC            PIC X(80).

013300  FD  SCNFIL03
013400      RECORD  IS VARYING IN SIZE
013500              FROM 1 TO 80 CHARACTERS
013600              DEPENDING ON SCN-LEN03.
013700  01  SCNFIL03-REC            PIC X(80).

013800  FD  SCNFIL04
013900      RECORD  IS VARYING IN SIZE
014000              FROM 1 TO 80 CHARACTERS
014100              DEPENDING ON SCN-LEN04.
014200  01  SCNFIL04-REC            PIC X(80).

014300*-------------------------------------------------------------------*
014400*Intervall-Report: Druckzeile, Breite wie INTERVAL-REPORT-LINE
014500*(TRCREC0C), Ausgabe per WRITE ... FROM
014600*-------------------------------------------------------------------*
014700  FD  RPTFILE
014800      RECORD CONTAINS 133 CHARACTERS.
014900  01  RPTFILE-REC             PIC X(133).

015000  WORKING-STORAGE SECTION.
015100*-------------------------------------------------------------------*
015200*Comp-Felder: Praefix Cn mit n = Anzahl Digits
015300*-------------------------------------------------------------------*
015400  01          COMP-FELDER.
015500      05      C4-I1               PIC S9(04) COMP.
015600      05      C4-I2               PIC S9(04) COMP.
015700      05      C4-I3               PIC S9(04) COMP.
015800      05      C4-LEN              PIC S9(04) COMP.
015900      05      C4-IDX              PIC S9(04) COMP.

016000      05      C4-X.
016100       10                         PIC X VALUE LOW-VALUE.
016200       10     C4-X2               PIC X.
016300      05      C4-NUM REDEFINES C4-X
016400                                  PIC S9(04) COMP.

016500      05      C9-NIBBLE           PIC S9(09) COMP.
016600      05      C9-TOTAL-READ       PIC S9(09) COMP.
016700      05      C9-TAIL-FILLED      PIC S9(09) COMP.
016800      05      C9-INTERVAL-COUNT   PIC S9(09) COMP VALUE ZERO.

016900  01          SCN-LEN01           PIC  9(04) COMP.
017000  01          SCN-LEN02           PIC  9(04) COMP.
017100  01          SCN-LEN03           PIC  9(04) COMP.
017200  01          SCN-LEN04           PIC  9(04) COMP.

017300*-------------------------------------------------------------------*
017400*Zeitstempel-Arbeitsfelder (TRCNEW-6/TRCNEW-8), alle 9(15) COMP
017500*seit der Y2K-Erweiterung B.01.00 - vgl. TRCMST0C/TRCLNK0C
017600*-------------------------------------------------------------------*
017700  01          GLB-START-TS        PIC 9(15) COMP.
017800  01          GLB-END-TS          PIC 9(15) COMP.
017900  01          HEAD-MIN-TS         PIC 9(15) COMP.
018000  01          TAIL-MAX-TS         PIC 9(15) COMP.
018100  01          CUR-BIN-TS          PIC 9(15) COMP.
018200  01          INT-START-TS        PIC 9(15) COMP.
018300  01          INT-END-TS          PIC 9(15) COMP.
018400  01          GLOBAL-SPAN-TS      PIC 9(15) COMP.
018500  01          SPAN-DIV-TS         PIC 9(15) COMP.
018600  01          TRACE-INTERVAL-WINDOW-TS
018700                                  PIC 9(15) COMP.

018800  01          TRACE-INTERVAL-WINDOW-MS
018900                                  PIC 9(09) COMP.
019000  01          SLOWDOWN-FACTOR     PIC 9(04)V9(06).
019100  01          ACCURACY-WS         PIC 9V9(06).

019200*-------------------------------------------------------------------*
019300*Hex-Nibble-Tabelle: Stellenwert je Hexziffer, Suche statt Arith-
019400*metik auf dem Zeichencode (Haus verzichtet bewusst auf FUNCTION-
019500*Verben) - eigene Kopie wie in TRCIVL1M, TRCDRV0O braucht die
019600*Wandlung selbst fuer den Kopf-/Schwanz-Scan (TRCNEW-2/TRCNEW-6)
019700*-------------------------------------------------------------------*
019800  01          HEX-DIGIT-LIST PIC X(16)
019900                             VALUE "0123456789ABCDEF".
020000  01          HEX-DIGIT-TABLE REDEFINES HEX-DIGIT-LIST.
020100      05      HEX-DIGIT OCCURS 16 TIMES
020200                         PIC X(01).

020300*-------------------------------------------------------------------*
020400*Display-Felder: Praefix D
020500*-------------------------------------------------------------------*
020600  01          DISPLAY-FELDER.
020700      05      D-NUM9              PIC  9(09).
020800      05      D-NUM4              PIC  9(04).

020900*-------------------------------------------------------------------*
021000*Felder mit konstantem Inhalt: Praefix K
021100*-------------------------------------------------------------------*
021200  01          KONSTANTE-FELDER.
021300      05      K-MODUL             PIC X(08)  VALUE "TRCDRV0O".
021400*           Max. Saetze je Scan-Fenster (Kopf bzw. Schwanz, TRCNEW-6)
021500      05      K-MAX-SCAN          PIC 9(04) COMP VALUE 4000.

021600*-------------------------------------------------------------------*
021700*Conditional-Felder
021800*-------------------------------------------------------------------*
021900  01          SCHALTER.
022000      05      FS-PARM             PIC X(02).
022100           88 FS-PARM-OK                       VALUE "00".
022200      05      FS-SCN01            PIC X(02).
022300           88 FS01-OK                          VALUE "00".
022400      05      FS-SCN02            PIC X(02).
022500           88 FS02-OK                          VALUE "00".
022600      05      FS-SCN03            PIC X(02).
022700           88 FS03-OK                          VALUE "00".
022800      05      FS-SCN04            PIC X(02).
022900           88 FS04-OK                          VALUE "00".
023000      05      FS-RPT              PIC X(02).
023100           88 FS-RPT-OK                        VALUE "00".

023200      05      PRG-STATUS          PIC 9       VALUE ZERO.
023300           88 PRG-OK                          VALUE ZERO.
023400           88 PRG-ABBRUCH                     VALUE 2.

023500      05      SCN-EOF-SW          PIC X(01).
023600           88 SCN-AT-EOF                       VALUE "Y".

023700      05      HEXLEN-FOUND-SW     PIC X(01).
023800           88 HEXLEN-FOUND                    VALUE "Y".

023900      05      NIBBLE-FOUND-SW     PIC X(01).
024000           88 NIBBLE-FOUND                    VALUE "Y".

024100      05      MORE-INTERVALS-SW   PIC X(01).
024200           88 MORE-INTERVALS                  VALUE "Y".

024300*-------------------------------------------------------------------*
024400*Alternative Sicht der vier Scan-File-Status-Felder, fuer die
024500*Fehlermeldung in C032 gemeinsam durchsuchbar (wie FS-TRC-GROUP/
024600*FS-TRC-ALL in TRCIVL1M)
024700*-------------------------------------------------------------------*
024800  01          FS-SCN-GROUP.
024900      05      FS-SCN01-C          PIC X(02).
025000      05      FS-SCN02-C          PIC X(02).
025100      05      FS-SCN03-C          PIC X(02).
025200      05      FS-SCN04-C          PIC X(02).
025300  01          FS-SCN-ALL REDEFINES FS-SCN-GROUP.
025400      05      FS-SCN-TAB OCCURS 4 TIMES
025500                         PIC X(02).

025600*-------------------------------------------------------------------*
025700*weitere Arbeitsfelder: Praefix W
025800*-------------------------------------------------------------------*
025900  01          WORK-FELDER.
026000      05      W-TRACE-FILE-COUNT  PIC 9(02) COMP VALUE ZERO.
026100      05      W-TEXT-LINE         PIC X(80).
026200      05      W-HEX-CHAR          PIC X(01).

026300*-------------------------------------------------------------------*
026400*Record-Layouts (Steuerkarte/Tracezeile/Reportzeile) und die CALL-
026500*Schnittstelle zu TRCIVL1M - Einbindung per COPY, Pflege nur im
026600*Copy-Buch (vgl. TRCIVL1M)
026700*-------------------------------------------------------------------*
026800  COPY TRCREC0C.
026900  COPY TRCLNK0C.

027000*-------------------------------------------------------------------*
027100*Schwanz-Ringpuffer fuer den globalen Endzeit-Scan (TRCNEW-6): die
027200*letzten (bis zu) 4000 Zeitstempel einer Tracedatei, zyklisch durch
027300*Subtraktion statt FUNCTION MOD fortgeschrieben (C034 unten) - fuer
027400*die GLOBAL-END-Ermittlung reicht das Maximum dieser 4000 Werte
027500*-------------------------------------------------------------------*
027600  EXTENDED-STORAGE SECTION.
027700  01          TAIL-TS-TABLE.
027800      05      TAIL-ENTRY OCCURS 4000 TIMES
027900                         INDEXED BY TAIL-IDX
028000                         PIC 9(15) COMP.

028100  PROCEDURE DIVISION.
028200*-------------------------------------------------------------------*
028300*Steuerung: Vorlauf - Intervallschleife - Nachlauf
028400*-------------------------------------------------------------------*
028500  A100-STEUERUNG-00.
028600      IF  SHOW-VERSION
028700          DISPLAY K-MODUL " Stand 2001-06-19, Vers. C.02.00"
028800          STOP RUN
028900      END-IF

029000      PERFORM B000-VORLAUF-00 THRU B000-99

029100      IF NOT PRG-ABBRUCH
029200         PERFORM B100-VERARBEITUNG-00 THRU B100-99
029300      END-IF

029400      PERFORM B090-ENDE-00 THRU B090-99
029500      STOP RUN
029600      .
029700  A100-99.
029800      EXIT.

029900*-------------------------------------------------------------------*
030000*Vorlauf: Steuerkarte lesen, Slowdown/Intervallbreite ermitteln,
030100*globale Start-/Endzeit scannen, Report-Kopf schreiben
030200*-------------------------------------------------------------------*
030300  B000-VORLAUF-00.
030400      PERFORM C000-INIT-00 THRU C000-99

030500      IF NOT PRG-ABBRUCH
030600         PERFORM C010-READ-PARMS-00 THRU C010-99
030700      END-IF

030800      IF NOT PRG-ABBRUCH
030900         PERFORM C020-CALC-SLOWDOWN-00 THRU C020-99
031000      END-IF

031100      IF NOT PRG-ABBRUCH
031200         PERFORM C030-SCAN-GLOBAL-00 THRU C030-99
031300      END-IF

031400      IF NOT PRG-ABBRUCH
031500         PERFORM C040-CALC-TS-WINDOW-00
031600            THRU C040-99
031700      END-IF

031800      IF NOT PRG-ABBRUCH
031900         PERFORM D100-WRITE-HEADER-00 THRU D100-99
032000      END-IF
032100      .
032200  B000-99.
032300      EXIT.

032400*-------------------------------------------------------------------*
032500*Nachlauf: Trailer schreiben, TRCIVL1M zum Schliessen der Trace-
032600*dateien rufen, eigene Dateien schliessen
032700*-------------------------------------------------------------------*
032800  B090-ENDE-00.
032900      IF PRG-ABBRUCH
033000         DISPLAY ">>> ABBRUCH !!! <<<"
033100         DISPLAY "<EOF>"
033200         DISPLAY " "
033300      ELSE
033400         PERFORM D900-WRITE-TRAILER-00 THRU D900-99
033500         MOVE C9-INTERVAL-COUNT TO D-NUM9
033600         DISPLAY ">>> TRCDRV0O Verarbeitung beendet, ",
033700                 D-NUM9, " Intervalle <<<"
033800         DISPLAY "<EOF>"
033900         DISPLAY " "
034000      END-IF

034100      PERFORM Z800-TERMINATE-MODULE-00
034200         THRU Z800-99
034300      CLOSE RPTFILE
034400      .
034500  B090-99.
034600      EXIT.

034700*-------------------------------------------------------------------*
034800*Intervallschleife: start = GLOBAL-START, je Durchlauf ein CALL
034900*TRCIVL1M, solange end <= GLOBAL-END (TRCNEW-15)
035000*-------------------------------------------------------------------*
035100  B100-VERARBEITUNG-00.
035200      MOVE GLB-START-TS TO INT-START-TS
035300      COMPUTE INT-END-TS = INT-START-TS
035400                          + TRACE-INTERVAL-WINDOW-TS
035500      MOVE "Y" TO MORE-INTERVALS-SW

035600      PERFORM B110-PROCESS-ONE-INTERVAL-00
035700         THRU B110-99
035800         UNTIL NOT MORE-INTERVALS OR PRG-ABBRUCH
035900      .
036000  B100-99.
036100      EXIT.

036200  B110-PROCESS-ONE-INTERVAL-00.
036300      IF INT-END-TS > GLB-END-TS
036400         MOVE "N" TO MORE-INTERVALS-SW
036500         GO TO B110-99
036600      END-IF

036700      MOVE INT-START-TS TO LINK-INTERVAL-START
036800      MOVE INT-END-TS   TO LINK-INTERVAL-END
036900      SET LINK-FN-PROCESS TO TRUE
037000      MOVE ZERO TO LINK-RC
037100      CALL "TRCIVL1M" USING LINK-REC

037200      EVALUATE LINK-RC
037300         WHEN ZERO   CONTINUE

037400         WHEN 100    CONTINUE

037500         WHEN 9999   DISPLAY "TRCDRV0O: RC 9999 = ABBRUCH ",
037600                             "IN TRCIVL1M"
037700                     SET PRG-ABBRUCH TO TRUE
037800                     GO TO B110-99

037900         WHEN OTHER  MOVE LINK-RC TO D-NUM4
038000                     DISPLAY "TRCDRV0O: unbekannter RC: ",
038100                             D-NUM4, " aus TRCIVL1M"
038200                     SET PRG-ABBRUCH TO TRUE
038300                     GO TO B110-99
038400      END-EVALUATE

038500      PERFORM D300-WRITE-DETAIL-00 THRU D300-99
038600      ADD 1 TO C9-INTERVAL-COUNT

038700      MOVE INT-END-TS TO INT-START-TS
038800      COMPUTE INT-END-TS = INT-START-TS
038900                          + TRACE-INTERVAL-WINDOW-TS
039000      .
039100  B110-99.
039200      EXIT.

039300*-------------------------------------------------------------------*
039400*Initialisierung von Feldern, Report-Datei eroeffnen
039500*-------------------------------------------------------------------*
039600  C000-INIT-00.
039700      INITIALIZE SCHALTER
039800      OPEN OUTPUT RPTFILE
039900      IF FS-RPT NOT = "00"
040000         DISPLAY "TRCDRV0O: OPEN FEHLGESCHLAGEN RPTFILE STATUS ",
040100                 FS-RPT
040200         SET PRG-ABBRUCH TO TRUE
040300      END-IF
040400      .
040500  C000-99.
040600      EXIT.

040700*-------------------------------------------------------------------*
040800*Steuerkarte lesen und in RUN-PARM-RECORD umsetzen (TRCNEW-1)
040900*-------------------------------------------------------------------*
041000  C010-READ-PARMS-00.
041100      OPEN INPUT PARMFILE
041200      IF FS-PARM NOT = "00"
041300         DISPLAY "TRCDRV0O: OPEN FEHLGESCHLAGEN PARMFILE STATUS ",
041400                 FS-PARM
041500         SET PRG-ABBRUCH TO TRUE
041600         GO TO C010-99
041700      END-IF

041800      READ PARMFILE
041900         AT END
042000            DISPLAY "TRCDRV0O: PARMFILE LEER"
042100            SET PRG-ABBRUCH TO TRUE
042200      END-READ

042300      CLOSE PARMFILE

042400      IF NOT PRG-ABBRUCH
042500         MOVE PARMFILE-REC TO RUN-PARM-RECORD
042600         PERFORM H100-SPLIT-FILELIST-00
042700            THRU H100-99
042800      END-IF
042900      .
043000  C010-99.
043100      EXIT.

043200*-------------------------------------------------------------------*
043300*Slowdown-Faktor und Intervallbreite in ms (TRCNEW-1/Y2K B.01.00)
043400*-------------------------------------------------------------------*
043500  C020-CALC-SLOWDOWN-00.
043600      COMPUTE SLOWDOWN-FACTOR = RP-TRACE-RUNTIME-MS
043700                               / RP-REAL-RUNTIME-MS
043800         ON SIZE ERROR
043900            DISPLAY "TRCDRV0O: REAL-RUNTIME-MS = NULL, ABBRUCH"
044000            SET PRG-ABBRUCH TO TRUE
044100      END-COMPUTE

044200      IF PRG-ABBRUCH
044300         GO TO C020-99
044400      END-IF

044500      COMPUTE TRACE-INTERVAL-WINDOW-MS =
044600                 RP-INTERVAL-WINDOW-MS * SLOWDOWN-FACTOR

044700      DISPLAY "TRCDRV0O: SLOWDOWN-FACTOR = ", SLOWDOWN-FACTOR
044800      DISPLAY "TRCDRV0O: INTERVAL-WINDOW-MS = ",
044900              TRACE-INTERVAL-WINDOW-MS
045000      .
045100  C020-99.
045200      EXIT.

045300*-------------------------------------------------------------------*
045400*Globale Start-/Endzeit ueber alle genannten Tracedateien (TRCNEW-6)
045500*-------------------------------------------------------------------*
045600  C030-SCAN-GLOBAL-00.
045700      MOVE 999999999999999 TO GLB-START-TS
045800      MOVE ZERO             TO GLB-END-TS

045900      PERFORM C032-SCAN-ONE-FILE-00 THRU C032-99
046000         VARYING C4-I1 FROM 1 BY 1
046100         UNTIL C4-I1 > W-TRACE-FILE-COUNT OR PRG-ABBRUCH
046200      .
046300  C030-99.
046400      EXIT.

046500  C032-SCAN-ONE-FILE-00.
046600      MOVE ZERO TO C9-TOTAL-READ
046700      MOVE 999999999999999 TO HEAD-MIN-TS
046800      MOVE ZERO TO TAIL-MAX-TS
046900      MOVE "N" TO SCN-EOF-SW

047000      EVALUATE C4-I1
047100         WHEN 1  OPEN INPUT SCNFIL01
047200         WHEN 2  OPEN INPUT SCNFIL02
047300         WHEN 3  OPEN INPUT SCNFIL03
047400         WHEN 4  OPEN INPUT SCNFIL04
047500      END-EVALUATE

047600      MOVE FS-SCN01 TO FS-SCN01-C
047700      MOVE FS-SCN02 TO FS-SCN02-C
047800      MOVE FS-SCN03 TO FS-SCN03-C
047900      MOVE FS-SCN04 TO FS-SCN04-C

048000      IF FS-SCN-TAB (C4-I1) NOT = "00"
048100         DISPLAY "TRCDRV0O: OPEN FEHLGESCHLAGEN TRACEDATEI ",
048200                 LINK-TRACE-FILE-NAME (C4-I1),
048300                 " STATUS ", FS-SCN-TAB (C4-I1)
048400         SET PRG-ABBRUCH TO TRUE
048500         GO TO C032-99
048600      END-IF

048700      PERFORM C034-SCAN-READ-LOOP-00 THRU C034-99
048800         UNTIL SCN-AT-EOF

048900      IF C9-TOTAL-READ > ZERO
049000         IF HEAD-MIN-TS < GLB-START-TS
049100            MOVE HEAD-MIN-TS TO GLB-START-TS
049200         END-IF
049300         PERFORM C036-SCAN-TAIL-WINDOW-00
049400            THRU C036-99
049500         IF TAIL-MAX-TS > GLB-END-TS
049600            MOVE TAIL-MAX-TS TO GLB-END-TS
049700         END-IF
049800      END-IF

049900      EVALUATE C4-I1
050000         WHEN 1  CLOSE SCNFIL01
050100         WHEN 2  CLOSE SCNFIL02
050200         WHEN 3  CLOSE SCNFIL03
050300         WHEN 4  CLOSE SCNFIL04
050400      END-EVALUATE
050500      .
050600  C032-99.
050700      EXIT.

050800*-------------------------------------------------------------------*
050900*Ein Record der Scan-Datei: Kopf-Fenster sofort auswerten (Minimum),
051000*Schwanz-Fenster in den Ringpuffer legen (Maximum erst nach EOF in
051100*C036) - Index per Subtraktion statt FUNCTION MOD (TRCNEW-6)
051200*-------------------------------------------------------------------*
051300  C034-SCAN-READ-LOOP-00.
051400      EVALUATE C4-I1
051500         WHEN 1  READ SCNFIL01 AT END GO TO C034-EOF-00
051600                  MOVE SCNFIL01-REC TO W-TEXT-LINE
051700         WHEN 2  READ SCNFIL02 AT END GO TO C034-EOF-00
051800                  MOVE SCNFIL02-REC TO W-TEXT-LINE
051900         WHEN 3  READ SCNFIL03 AT END GO TO C034-EOF-00
052000                  MOVE SCNFIL03-REC TO W-TEXT-LINE
052100         WHEN 4  READ SCNFIL04 AT END GO TO C034-EOF-00
052200                  MOVE SCNFIL04-REC TO W-TEXT-LINE
052300      END-EVALUATE

052400      ADD 1 TO C9-TOTAL-READ

052500      UNSTRING W-TEXT-LINE DELIMITED BY ","
052600         INTO TR-TIMESTAMP-HEX, TR-ACCESS-TYPE, TR-PAGE-ID
052700      INSPECT TR-TIMESTAMP-HEX CONVERTING
052800              "abcdef" TO "ABCDEF"
052900      PERFORM H200-HEX-TO-BIN-00 THRU H200-99
053000      IF PRG-ABBRUCH
053100         GO TO C034-99
053200      END-IF

053300      IF C9-TOTAL-READ NOT > K-MAX-SCAN
053400         IF CUR-BIN-TS < HEAD-MIN-TS
053500            MOVE CUR-BIN-TS TO HEAD-MIN-TS
053600         END-IF
053700      END-IF

053800      COMPUTE C4-IDX = C9-TOTAL-READ
053900            - (K-MAX-SCAN * ((C9-TOTAL-READ - 1) / K-MAX-SCAN))
054000      MOVE CUR-BIN-TS TO TAIL-ENTRY (C4-IDX)
054100      GO TO C034-99
054200      .
054300  C034-EOF-00.
054400      MOVE "Y" TO SCN-EOF-SW
054500      .
054600  C034-99.
054700      EXIT.

054800*-------------------------------------------------------------------*
054900*Maximum der bis zu 4000 Schwanz-Ringpuffer-Eintraege dieser Datei
055000*-------------------------------------------------------------------*
055100  C036-SCAN-TAIL-WINDOW-00.
055200      IF C9-TOTAL-READ > K-MAX-SCAN
055300         MOVE K-MAX-SCAN TO C9-TAIL-FILLED
055400      ELSE
055500         MOVE C9-TOTAL-READ TO C9-TAIL-FILLED
055600      END-IF

055700      PERFORM C038-SCAN-TAIL-LOOP-00 THRU C038-99
055800         VARYING TAIL-IDX FROM 1 BY 1
055900         UNTIL TAIL-IDX > C9-TAIL-FILLED
056000      .
056100  C036-99.
056200      EXIT.

056300  C038-SCAN-TAIL-LOOP-00.
056400      IF TAIL-ENTRY (TAIL-IDX) > TAIL-MAX-TS
056500         MOVE TAIL-ENTRY (TAIL-IDX) TO TAIL-MAX-TS
056600      END-IF
056700      .
056800  C038-99.
056900      EXIT.

057000*-------------------------------------------------------------------*
057100*Intervallbreite in Zeitstempel-Einheiten: Division VOR der
057200*Multiplikation abgeschnitten (TRCNEW-8)
057300*-------------------------------------------------------------------*
057400  C040-CALC-TS-WINDOW-00.
057500      COMPUTE GLOBAL-SPAN-TS = GLB-END-TS - GLB-START-TS

057600      COMPUTE SPAN-DIV-TS = GLOBAL-SPAN-TS / RP-TRACE-RUNTIME-MS
057700         ON SIZE ERROR
057800            DISPLAY "TRCDRV0O: TRACE-RUNTIME-MS = NULL, ABBRUCH"
057900            SET PRG-ABBRUCH TO TRUE
058000      END-COMPUTE

058100      IF PRG-ABBRUCH
058200         GO TO C040-99
058300      END-IF

058400      COMPUTE TRACE-INTERVAL-WINDOW-TS =
058500                 SPAN-DIV-TS * TRACE-INTERVAL-WINDOW-MS

058600      DISPLAY "TRCDRV0O: TRACE-INTERVAL-WINDOW-TS = ",
058700              TRACE-INTERVAL-WINDOW-TS
058800      .
058900  C040-99.
059000      EXIT.

059100*-------------------------------------------------------------------*
059200*Tracedatei-Liste der Steuerkarte (komma-separiert, hoechstens 4
059300*Plaetze, vgl. TRCLNK0C) in LINK-TRACE-FILE-NAME aufteilen
059400*-------------------------------------------------------------------*
059500  H100-SPLIT-FILELIST-00.
059600      MOVE SPACES TO LINK-TRACE-FILE-NAME (1)
059700      MOVE SPACES TO LINK-TRACE-FILE-NAME (2)
059800      MOVE SPACES TO LINK-TRACE-FILE-NAME (3)
059900      MOVE SPACES TO LINK-TRACE-FILE-NAME (4)
060000      MOVE ZERO   TO C4-I1

060100      UNSTRING RP-TRACE-FILE-LIST DELIMITED BY ","
060200         INTO LINK-TRACE-FILE-NAME (1),
060300              LINK-TRACE-FILE-NAME (2),
060400              LINK-TRACE-FILE-NAME (3),
060500              LINK-TRACE-FILE-NAME (4)
060600         TALLYING IN C4-I1

060700      MOVE C4-I1 TO LINK-TRACE-FILE-COUNT
060800      MOVE C4-I1 TO W-TRACE-FILE-COUNT

060900      IF LINK-TRACE-FILE-COUNT = ZERO
061000         DISPLAY "TRCDRV0O: KEINE TRACEDATEI IN ",
061100                 "RP-TRACE-FILE-LIST"
061200         SET PRG-ABBRUCH TO TRUE
061300      END-IF
061400      .
061500  H100-99.
061600      EXIT.

061700*-------------------------------------------------------------------*
061800*Hex-Zeitstempel (bis zu 16 Stellen, linksbuendig, rechts mit
061900*Blank aufgefuellt - Ergebnis des UNSTRING) in ein Binaerfeld
062000*wandeln. Keine FUNCTION-Verben im Haus, daher Tabellensuche je
062100*Hexziffer statt Rechnung auf dem Zeichencode (TRCNEW-2), eigene
062200*Kopie der Logik aus TRCIVL1M/C210 fuer den Scan hier im Treiber
062300*-------------------------------------------------------------------*
062400  H200-HEX-TO-BIN-00.
062500      MOVE ZERO TO CUR-BIN-TS
062600      MOVE 16   TO C4-LEN
062700      MOVE "N"  TO HEXLEN-FOUND-SW
062800      PERFORM H210-FIND-HEXLEN-00 THRU H210-99
062900         VARYING C4-I2 FROM 1 BY 1
063000         UNTIL C4-I2 > 16 OR HEXLEN-FOUND

063100      PERFORM H220-HEX-DIGIT-LOOP-00 THRU H220-99
063200         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-LEN
063300      .
063400  H200-99.
063500      EXIT.

063600  H210-FIND-HEXLEN-00.
063700      IF TR-TIMESTAMP-HEX (C4-I2:1) = SPACE
063800         COMPUTE C4-LEN = C4-I2 - 1
063900         MOVE "Y" TO HEXLEN-FOUND-SW
064000      END-IF
064100      .
064200  H210-99.
064300      EXIT.

064400  H220-HEX-DIGIT-LOOP-00.
064500      MOVE TR-TIMESTAMP-HEX (C4-I2:1) TO W-HEX-CHAR
064600      IF W-HEX-CHAR NOT OF CLASS HEX-ZEICHEN
064700         DISPLAY "TRCDRV0O: UNGUELTIGE HEXZIFFER >", W-HEX-CHAR,
064800                 "< IN ZEITSTEMPEL >", TR-TIMESTAMP-HEX, "<"
064900         SET PRG-ABBRUCH TO TRUE
065000         GO TO H220-99
065100      END-IF

065200      MOVE "N" TO NIBBLE-FOUND-SW
065300      MOVE ZERO TO C9-NIBBLE
065400      PERFORM H230-FIND-NIBBLE-00 THRU H230-99
065500         VARYING C4-I3 FROM 1 BY 1
065600         UNTIL C4-I3 > 16 OR NIBBLE-FOUND
065700      COMPUTE CUR-BIN-TS = (CUR-BIN-TS * 16) + C9-NIBBLE
065800      .
065900  H220-99.
066000      EXIT.

066100  H230-FIND-NIBBLE-00.
066200      IF HEX-DIGIT (C4-I3) = W-HEX-CHAR
066300         COMPUTE C9-NIBBLE = C4-I3 - 1
066400         MOVE "Y" TO NIBBLE-FOUND-SW
066500      END-IF
066600      .
066700  H230-99.
066800      EXIT.

066900*-------------------------------------------------------------------*
067000*Report-Kopf: Slowdown-Faktor, Intervallbreite (ms und Zeitstempel-
067100*Einheiten), globale Start-/Endzeit, Liste der Tracedateien
067200*-------------------------------------------------------------------*
067300  D100-WRITE-HEADER-00.
067400      MOVE SPACES TO RPTFILE-REC
067500      STRING "MEMORY TRACE INTERVAL ANALYZER" DELIMITED BY SIZE
067600         INTO RPTFILE-REC
067700      WRITE RPTFILE-REC AFTER ADVANCING C01

067800      MOVE SPACES TO RPTFILE-REC
067900      STRING "SLOWDOWN-FACTOR: "   DELIMITED BY SIZE,
068000             SLOWDOWN-FACTOR       DELIMITED BY SIZE
068100         INTO RPTFILE-REC
068200      WRITE RPTFILE-REC AFTER ADVANCING 2

068300      MOVE SPACES TO RPTFILE-REC
068400      STRING "INTERVALL-FENSTER-MS: "       DELIMITED BY SIZE,
068500             TRACE-INTERVAL-WINDOW-MS       DELIMITED BY SIZE,
068600             "  INTERVALL-FENSTER-TS: "     DELIMITED BY SIZE,
068700             TRACE-INTERVAL-WINDOW-TS       DELIMITED BY SIZE
068800         INTO RPTFILE-REC
068900      WRITE RPTFILE-REC AFTER ADVANCING 1

069000      MOVE SPACES TO RPTFILE-REC
069100      STRING "GLOBAL-START: "  DELIMITED BY SIZE,
069200             GLB-START-TS      DELIMITED BY SIZE,
069300             "  GLOBAL-END: "  DELIMITED BY SIZE,
069400             GLB-END-TS        DELIMITED BY SIZE
069500         INTO RPTFILE-REC
069600      WRITE RPTFILE-REC AFTER ADVANCING 1

069700      PERFORM D120-WRITE-FILENAME-00 THRU D120-99
069800         VARYING C4-I1 FROM 1 BY 1
069900         UNTIL C4-I1 > W-TRACE-FILE-COUNT

070000      MOVE SPACES TO RPTFILE-REC
070100      WRITE RPTFILE-REC AFTER ADVANCING 1
070200      .
070300  D100-99.
070400      EXIT.

070500  D120-WRITE-FILENAME-00.
070600      MOVE SPACES TO RPTFILE-REC
070700      STRING "TRACEDATEI: "                 DELIMITED BY SIZE,
070800             LINK-TRACE-FILE-NAME (C4-I1)   DELIMITED BY SPACE
070900         INTO RPTFILE-REC
071000      WRITE RPTFILE-REC AFTER ADVANCING 1
071100      .
071200  D120-99.
071300      EXIT.

071400*-------------------------------------------------------------------*
071500*Detailzeile eines Intervalls: Start/Ende, Treffer, Estimated-
071600*Anzahl, Accuracy (6 Dezimalstellen, abgeschnitten, TRCNEW-9)
071700*-------------------------------------------------------------------*
071800  D300-WRITE-DETAIL-00.
071900      MOVE SPACES TO INTERVAL-REPORT-LINE
072000      MOVE INT-START-TS          TO IR-START-ED
072100      MOVE INT-END-TS             TO IR-END-ED
072200      MOVE LINK-MATCHES-COUNT     TO IR-MATCHES-ED
072300      MOVE LINK-ESTIMATED-COUNT   TO IR-ESTCNT-ED

072400      IF LINK-ACCURACY-UNDEFINED
072500         MOVE ZERO TO IR-ACCURACY-ED
072600         MOVE "*"  TO IR-FLAG-ED
072700      ELSE
072800         COMPUTE ACCURACY-WS = LINK-MATCHES-COUNT
072900                              / LINK-ESTIMATED-COUNT
073000         MOVE ACCURACY-WS TO IR-ACCURACY-ED
073100         MOVE SPACE TO IR-FLAG-ED
073200      END-IF

073300      WRITE RPTFILE-REC FROM INTERVAL-REPORT-LINE
073400         AFTER ADVANCING 1
073500      .
073600  D300-99.
073700      EXIT.

073800*-------------------------------------------------------------------*
073900*Trailer: Anzahl verarbeiteter Intervalle (TRCNEW-16)
074000*-------------------------------------------------------------------*
074100  D900-WRITE-TRAILER-00.
074200      MOVE SPACES TO RPTFILE-REC
074300      WRITE RPTFILE-REC AFTER ADVANCING 2

074400      MOVE SPACES TO RPTFILE-REC
074500      STRING "ANZAHL INTERVALLE: " DELIMITED BY SIZE,
074600             C9-INTERVAL-COUNT     DELIMITED BY SIZE
074700         INTO RPTFILE-REC
074800      WRITE RPTFILE-REC AFTER ADVANCING 1
074900      .
075000  D900-99.
075100      EXIT.

075200*-------------------------------------------------------------------*
075300*TRCIVL1M einmal mit Funktion "X" rufen, damit es seine vier
075400*Tracedateien schliesst (vgl. Kopfkommentar TRCIVL1M, Z100/Z110)
075500*-------------------------------------------------------------------*
075600  Z800-TERMINATE-MODULE-00.
075700      SET LINK-FN-TERMINATE TO TRUE
075800      MOVE ZERO TO LINK-RC
075900      CALL "TRCIVL1M" USING LINK-REC
076000      .
076100  Z800-99.
076200      EXIT.
076300*-------------------------------------------------------------------*
076400*ENDE Source-Programm
076500*-------------------------------------------------------------------*
