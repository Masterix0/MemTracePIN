000100*--------------------------------------------------------------------*
000200*TRCLNK0C  -- CALL-Schnittstelle TRCDRV0O  -->  TRCIVL1M
000300*--------------------------------------------------------------------*
000400*Erstellt         :: 1989-02-06
000500*Letzte Aenderung :: 1998-10-29
000600*Letzte Version   :: B.00.00
000700*--------------------------------------------------------------------*
000800*Vers.   | Datum      | von | Kommentar
000900*--------|------------|-----|------------------------------------
001000*A.00.00 | 1989-02-06 | hjk | Neuerstellung fuer TRCNEW-1
001100*A.01.00 | 1993-03-15 | edh | TRCNEW-5: Tracedatei-Tabelle von 2
001200*        |            |     | auf 4 feste Plaetze erweitert
001300*B.00.00 | 1998-10-29 | edh | Y2K: LINK-INTERVAL-START/END von
001400*        |            |     | 9(09) auf 9(15) COMP erweitert
001500*--------------------------------------------------------------------*
001600*
001700*LINK-HDR  -- Funktionscode und Returncode, wie bei allen
001800*             SSF-/TRC-Modulpaaren
001900*LINK-DATA -- Intervallgrenzen rein, Ranking-Ergebnisse raus
002000*
002100*--------------------------------------------------------------------*
002200 01          LINK-REC.
002300     05      LINK-HDR.
002400*           Funktion: "P" = verarbeite ein Intervall
002500*                      "X" = Abschluss, Tracedateien schliessen
002600         10  LINK-FUNCTION            PIC X(01).
002700             88 LINK-FN-PROCESS                VALUE "P".
002800             88 LINK-FN-TERMINATE              VALUE "X".
002900         10  LINK-RC                  PIC S9(04) COMP.
003000*           0    = OK
003100*           100  = Intervall ohne Zugriffe (Accuracy undefiniert)
003200*           9999 = Programmabbruch - TRCDRV0O muss reagieren
003300     05      LINK-DATA.
003400*           Intervallgrenzen (Zeitstempel-Einheiten), vom Driver
003500*           gesetzt
003600         10  LINK-INTERVAL-START      PIC 9(15) COMP.
003700         10  LINK-INTERVAL-END        PIC 9(15) COMP.
003800*           Tracedatei-Tabelle (feste Plaetze, vgl. H100-SPLIT-00)
003900         10  LINK-TRACE-FILE-COUNT    PIC 9(02) COMP.
004000         10  LINK-TRACE-FILE-NAME OCCURS 4 TIMES
004100                                      PIC X(08).
004200*           Rueckgabe: Rankingergebnis dieses Intervalls
004300         10  LINK-ESTIMATED-COUNT     PIC 9(09) COMP.
004400         10  LINK-MATCHES-COUNT       PIC 9(09) COMP.
004500         10  LINK-ACCURACY-FLAG       PIC X(01).
004600             88 LINK-ACCURACY-UNDEFINED        VALUE "U".
004700             88 LINK-ACCURACY-OK               VALUE "O".
004800         10  FILLER                   PIC X(20).
