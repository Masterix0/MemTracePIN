000100*--------------------------------------------------------------------*
000200*TRCREC0C  -- Record Layouts: Lauf-Parameter / Intervall-Report
000300*--------------------------------------------------------------------*
000400*Gehoert zu Modulpaar TRCDRV0O / TRCIVL1M (Trace-Interval-Analyse)
000500*Erstellt         :: 1989-02-06
000600*Letzte Aenderung :: 1999-01-11
000700*Letzte Version   :: C.02.00
000800*--------------------------------------------------------------------*
000900*Vers.   | Datum      | von | Kommentar
001000*--------|------------|-----|------------------------------------
001100*A.00.00 | 1989-02-06 | hjk | Neuerstellung fuer TRCNEW-1
001200*B.00.00 | 1992-07-30 | edh | TRCNEW-4: Tracedatei-Liste auf X(60)
001300*        |            |     | verbreitert (vorher X(40))
001400*C.00.00 | 1995-11-02 | kl  | TRCNEW-9: Report-Detailzeile um
001500*        |            |     | Accuracy-Flag ergaenzt
001600*C.01.00 | 1998-12-14 | edh | Y2K: RP-REAL-RUNTIME-MS/TRACE-
001700*        |            |     | RUNTIME-MS waren 2-stellig dekadisch
001800*        |            |     | gepflegt, jetzt voll numerisch
001900*C.02.00 | 1999-01-11 | kl  | TRCNEW-11: Nachtrag Y2K-Pruefung,
002000*        |            |     | Report-Feldbreiten bestaetigt
002100*--------------------------------------------------------------------*
002200*
002300*1. RUN-PARM-RECORD     -- Steuerkarte (Lauf-Parameter-Datei)
002400*2. TRACE-INPUT-LINE    -- logische Aufteilung einer Tracezeile
002500*3. INTERVAL-REPORT-LINE -- Detailzeile des Intervall-Reports
002600*
002700*--------------------------------------------------------------------*
002800*1. Steuerkarte: Echtzeit/Tracezeit in ms, Tracedatei-Liste,
002900*   gewuenschte Intervallbreite in ms (Echtzeit)
003000*--------------------------------------------------------------------*
003100 01          RUN-PARM-RECORD.
003200     05      RP-REAL-RUNTIME-MS      PIC 9(09).
003300     05      RP-TRACE-RUNTIME-MS     PIC 9(09).
003400*   Liste der Tracedatei-Namen, Komma-separiert (siehe H1nn-SPLIT)
003500     05      RP-TRACE-FILE-LIST      PIC X(60).
003600     05      RP-INTERVAL-WINDOW-MS   PIC 9(09).
003700     05      FILLER                  PIC X(13).
003800 
003900*--------------------------------------------------------------------*
004000*2. Tracezeile: Kommagetrennter Text, mind. 3 Felder
004100*   Feld 1 = Zeitstempel (hex), Feld 2 = Zugriffsart (unbenutzt),
004200*   Feld 3 = Page-Id. Physisch gelesen als TRC-TEXT-LINE (FD),
004300*   hier die logische Aufteilung nach dem UNSTRING.
004400*--------------------------------------------------------------------*
004500 01          TRACE-INPUT-LINE.
004600     05      TR-TIMESTAMP-HEX        PIC X(16).
004700     05      TR-ACCESS-TYPE          PIC X(02).
004800     05      TR-PAGE-ID              PIC X(16).
004900     05      FILLER                  PIC X(46).
005000 
005100*--------------------------------------------------------------------*
005200*3. Intervall-Report Detailzeile (bereits editiert, Druckzeile)
005300*--------------------------------------------------------------------*
005400 01          INTERVAL-REPORT-LINE.
005500     05      IR-START-ED             PIC Z(14)9.
005600     05      FILLER                  PIC X(02) VALUE SPACES.
005700     05      IR-END-ED               PIC Z(14)9.
005800     05      FILLER                  PIC X(02) VALUE SPACES.
005900     05      IR-MATCHES-ED           PIC Z(08)9.
006000     05      FILLER                  PIC X(02) VALUE SPACES.
006100     05      IR-ESTCNT-ED            PIC Z(08)9.
006200     05      FILLER                  PIC X(02) VALUE SPACES.
006300     05      IR-ACCURACY-ED          PIC Z.999999.
006400     05      FILLER                  PIC X(01) VALUE SPACES.
006500*           C.00.00: '*' = Intervall ohne Zugriffe (Accuracy = 0)
006600     05      IR-FLAG-ED              PIC X(01).
006700     05      FILLER                  PIC X(67).
