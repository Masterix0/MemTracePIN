?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100  IDENTIFICATION DIVISION.

000200  PROGRAM-ID.     TRCIVL1M.
000300  AUTHOR.         H-J-KELLER.
000400  INSTALLATION.   RZ-BATCHBETRIEB.
000500  DATE-WRITTEN.   1989-02-06.
000600  DATE-COMPILED.
000700  SECURITY.       NUR INTERNE VERWENDUNG - RZ-BATCHBETRIEB.

000800*-----------------------------------------------------------------*
000900*Letzte Aenderung :: 1999-03-22
001000*Letzte Version   :: C.02.00
001100*Kurzbeschreibung :: Intervall-Modul TRCNEW - wird wiederholt von
001200*                     TRCDRV0O gerufen, ein CALL je Report-Intervall
001300*-------------------------------------------------------------------*
001400*Vers.   | Datum      | von | Kommentar
001500*--------|------------|-----|-----------------------------------
001600*A.00.00 | 1989-02-06 | hjk | Neuerstellung fuer TRCNEW-1 (Erst-
001700*        |            |     | fassung: Estimated/Actual-Vergleich)
001800*A.01.00 | 1990-04-18 | hjk | TRCNEW-2: Hex-Zeitstempel-Wandlung
001900*        |            |     | ueber Tabellensuche statt Pruefziffer
002000*A.02.00 | 1993-03-15 | edh | TRCNEW-5: von max. 2 auf 4 Tracedatei-
002100*        |            |     | Plaetze erweitert (vgl. TRCLNK0C)
002200*B.00.00 | 1994-08-11 | kl  | TRCNEW-7: Ranking-Tabellen nach
002300*        |            |     | TRCMST0C ausgelagert, SORT fuer beide
002400*        |            |     | Rankings eingefuehrt (vorher Bubble-
002500*        |            |     | Sort inline, zu langsam bei >500 Pages)
002600*B.01.00 | 1996-02-09 | kl  | TRCNEW-10: "Pending"-Puffer je Trace-
002700*        |            |     | datei eingefuehrt, damit ein Record,
002800*        |            |     | der ueber das Intervallende hinaus-
002900*        |            |     | geht, beim naechsten CALL nicht
003000*        |            |     | verloren geht
003100*B.02.00 | 1998-09-03 | edh | Y2K: Zeitstempelfelder von 9(09) auf
003200*        |            |     | 9(15) COMP erweitert (siehe TRCMST0C,
003300*        |            |     | TRCLNK0C). Testlauf 1999 ueber Jahres-
003400*        |            |     | wechsel erfolgreich
003500*C.00.00 | 1998-11-30 | edh | TRCNEW-12: Abbruch bei OPEN-Fehler
003600*        |            |     | (vorher: Programm lief mit leerer
003700*        |            |     | Page-Tabelle weiter, falsche Reports!)
003800*C.01.00 | 1999-02-08 | kl  | TRCNEW-13: Accuracy-Berechnung nun
003900*        |            |     | echter Mengenvergleich (vorher wurde
004000*        |            |     | nur die Anzahl verglichen)
004100*C.02.00 | 1999-03-22 | kl  | TRCNEW-14: Kommentare nachgezogen,
004200*        |            |     | Modul unveraendert lauffaehig
004300*-------------------------------------------------------------------*
004400*
004500*Programmbeschreibung
004600*---------------------
004700*TRCIVL1M wertet, je CALL, EIN Report-Intervall des Pflichtenheftes
004800*TRCNEW aus: es liest die ihm von TRCDRV0O genannten Tracedateien
004900*weiter (dort, wo der vorige CALL aufgehoert hat - siehe "Pending"-
005000*Puffer unten), baut daraus die Page-Statistik-Tabelle dieses
005100*Intervalls auf, bildet daraus das Estimated-Ranking (nach fruehestem
005200*Zugriff) und das Actual-Ranking (nach Zugriffshaeufigkeit) und
005300*vergleicht beide Listen. Rueckgabe an TRCDRV0O ueber LINK-REC:
005400*Anzahl Estimated-Seiten, Anzahl Treffer, Accuracy-Flag.
005500*
005600*Die vier Tracedateien bleiben zwischen den CALLs GEOEFFNET (WORKING-
005700*STORAGE bleibt zwischen CALLs im selben Run-Unit erhalten, wie bei
005800*allen SSF-/TRC-Modulpaaren dieses Hauses) - je Tracedatei wird sich
005900*nur der zuletzt gelesene, "noch nicht verbrauchte" Record gemerkt
006000*(PF-PEND-xxx), falls sein Zeitstempel schon hinter dem Intervallende
006100*liegt. Es wird NICHT zurueckgespult, es wird NICHT nach Satznummer
006200*gesprungen (Pflichtenheft TRCNEW, Abschnitt "Nicht umzusetzen").
006300*
006400*Funktion "X" (LINK-FN-TERMINATE) schliesst die Tracedateien wieder;
006500*TRCDRV0O ruft sie einmal am Ende des gesamten Laufs.
006600*-------------------------------------------------------------------*

006700  ENVIRONMENT DIVISION.
006800  CONFIGURATION SECTION.
006900  SPECIAL-NAMES.
007000      SWITCH-15 IS ANZEIGE-VERSION
007100          ON STATUS IS SHOW-VERSION
007200      CLASS HEX-ZEICHEN IS "0123456789ABCDEF"
007300      C01 IS TOP-OF-FORM.

007400  INPUT-OUTPUT SECTION.
007500  FILE-CONTROL.
007600*   Tracedateien: feste, logische Namen je Plaetzchen (TRCNEW-5)
007700      SELECT TRCFIL01    ASSIGN TO TRCFL01
007800                          FILE STATUS IS FS-TRC01.
007900      SELECT TRCFIL02    ASSIGN TO TRCFL02
008000                          FILE STATUS IS FS-TRC02.
008100      SELECT TRCFIL03    ASSIGN TO TRCFL03
008200                          FILE STATUS IS FS-TRC03.
008300      SELECT TRCFIL04    ASSIGN TO TRCFL04
008400                          FILE STATUS IS FS-TRC04.
008500*   Interne Sortierdateien fuer die beiden Rankings (TRCNEW-7)
008600      SELECT SORT-EST-FILE  ASSIGN TO SRTWK1.
008700      SELECT SORT-ACT-FILE  ASSIGN TO SRTWK2.

008800  DATA DIVISION.
008900  FILE SECTION.
009000*-------------------------------------------------------------------*
009100*Tracedateien: variable Satzlaenge wie bei SOURCEF im SSF-Modulpaar,
009200*Inhalt ist Kommagetrennter Text, siehe TRCREC0C/TRACE-INPUT-LINE
009300*-------------------------------------------------------------------*
009400  FD  TRCFIL01
009500      RECORD  IS VARYING IN SIZE
009600              FROM 1 TO 80 CHARACTERS
009700              DEPENDING ON REC-LEN01.
009800  01  TRCFIL01-REC            PIC X(80).

009900  FD  TRCFIL02
010000      RECORD  IS VARYING IN SIZE
010100              FROM 1 TO 80 CHARACTERS
010200              DEPENDING ON REC-LEN02.
010300  01  TRCFIL02-REC            PIC X(80).

010400  FD  TRCFIL03
010500      RECORD  IS VARYING IN SIZE
010600              FROM 1 TO 80 CHARACTERS
010700              DEPENDING ON REC-LEN03.
010800  01  TRCFIL03-REC            PIC X(80).

010900  FD  TRCFIL04
011000      RECORD  IS VARYING IN SIZE
011100              FROM 1 TO 80 CHARACTERS
011200              DEPENDING ON REC-LEN04.
011300  01  TRCFIL04-REC            PIC X(80).

011400*-------------------------------------------------------------------*
011500*Sortierdatei Estimated-Ranking: aufsteigend nach FIRST-ACCESS-TIME
011600*-------------------------------------------------------------------*
011700  SD  SORT-EST-FILE.
011800  01  SORT-EST-REC.
011900      05  SE-PAGE-ID           PIC X(16).
012000      05  SE-FIRST-ACCESS-TIME PIC 9(15) COMP.
012100      05  FILLER               PIC X(04).

012200*-------------------------------------------------------------------*
012300*Sortierdatei Actual-Ranking: absteigend nach ACCESS-COUNT
012400*-------------------------------------------------------------------*
012500  SD  SORT-ACT-FILE.
012600  01  SORT-ACT-REC.
012700      05  SA-PAGE-ID           PIC X(16).
012800      05  SA-ACCESS-COUNT      PIC 9(09) COMP.
012900      05  FILLER               PIC X(04).

013000  WORKING-STORAGE SECTION.
013100*-------------------------------------------------------------------*
013200*Comp-Felder: Praefix Cn mit n = Anzahl Digits
013300*-------------------------------------------------------------------*
013400  01          COMP-FELDER.
013500      05      C4-I1               PIC S9(04) COMP.
013600      05      C4-I2               PIC S9(04) COMP.
013700      05      C4-I3               PIC S9(04) COMP.
013800      05      C4-LEN              PIC S9(04) COMP.
013900 
014000      05      C4-X.
014100       10                         PIC X VALUE LOW-VALUE.
014200       10     C4-X2               PIC X.
014300      05      C4-NUM REDEFINES C4-X
014400                                  PIC S9(04) COMP.
014500 
014600      05      C9-NIBBLE           PIC S9(09) COMP.
014700      05      C9-MATCHES          PIC S9(09) COMP.
014800 
014900  01          REC-LEN01           PIC  9(04) COMP.
015000  01          REC-LEN02           PIC  9(04) COMP.
015100  01          REC-LEN03           PIC  9(04) COMP.
015200  01          REC-LEN04           PIC  9(04) COMP.
015300 
015400  01          CUR-BIN-TS          PIC 9(15) COMP.
015500  01          WRK-TS              PIC 9(15) COMP.
015600  01          WRK-PAGE-ID         PIC X(16).
015700 
015800*-------------------------------------------------------------------*
015900*Hex-Nibble-Tabelle: Stellenwert je Hexziffer, Suche statt Arithmetik
016000*auf dem Zeichencode (Haus verzichtet bewusst auf FUNCTION-Verben)
016100*-------------------------------------------------------------------*
016200  01          HEX-DIGIT-LIST PIC X(16)
016300                             VALUE "0123456789ABCDEF".
016400  01          HEX-DIGIT-TABLE REDEFINES HEX-DIGIT-LIST.
016500      05      HEX-DIGIT OCCURS 16 TIMES
016600                         PIC X(01).
016700 
016800*-------------------------------------------------------------------*
016900*Display-Felder: Praefix D
017000*-------------------------------------------------------------------*
017100  01          DISPLAY-FELDER.
017200      05      D-NUM9              PIC  9(09).
017300 
017400*-------------------------------------------------------------------*
017500*Felder mit konstantem Inhalt: Praefix K
017600*-------------------------------------------------------------------*
017700  01          KONSTANTE-FELDER.
017800      05      K-MODUL             PIC X(08)  VALUE "TRCIVL1M".
017900 
018000*-------------------------------------------------------------------*
018100*Conditional-Felder
018200*-------------------------------------------------------------------*
018300  01          SCHALTER.
018400      05      FS-TRC01            PIC X(02).
018500           88 FS01-OK                          VALUE "00".
018600      05      FS-TRC02            PIC X(02).
018700           88 FS02-OK                          VALUE "00".
018800      05      FS-TRC03            PIC X(02).
018900           88 FS03-OK                          VALUE "00".
019000      05      FS-TRC04            PIC X(02).
019100           88 FS04-OK                          VALUE "00".
019200 
019300      05      PRG-STATUS          PIC 9       VALUE ZERO.
019400           88 PRG-OK                          VALUE ZERO.
019500           88 PRG-ABBRUCH                     VALUE 2.
019600 
019700      05      FIRST-CALL-SW       PIC X(01)   VALUE "Y".
019800           88 IS-FIRST-CALL                   VALUE "Y".
019900 
020000      05      PF-STOP-SW          PIC X(01).
020100           88 PF-FILE-DONE                    VALUE "Y".
020200 
020300      05      FOUND-SPACE-SW      PIC X(01).
020400           88 HEXLEN-FOUND                    VALUE "Y".
020500 
020600      05      FOUND-NIBBLE-SW     PIC X(01).
020700           88 NIBBLE-FOUND                    VALUE "Y".
020800 
020900      05      FOUND-PAGE-SW       PIC X(01).
021000           88 PAGE-FOUND                      VALUE "Y".
021100 
021200      05      FOUND-MATCH-SW      PIC X(01).
021300           88 MATCH-FOUND                     VALUE "Y".
021400 
021500      05      SORT-EST-EOF-SW     PIC X(01).
021600           88 SORT-EST-AT-EOF                 VALUE "Y".
021700 
021800      05      SORT-ACT-EOF-SW     PIC X(01).
021900           88 SORT-ACT-AT-EOF                 VALUE "Y".
022000 
022100*-------------------------------------------------------------------*
022200*Tabelle der vier Tracedatei-Plaetze: Zustand je Plaetzchen
022300*(offen?, EOF?, "Pending"-Record aus vorigem CALL noch nicht
022400*verarbeitet?) - siehe Kopfkommentar, Version B.01.00
022500*-------------------------------------------------------------------*
022600  01          PF-TABLE.
022700      05      PF-ENTRY OCCURS 4 TIMES
022800                        INDEXED BY PF-IDX.
022900          10  PF-OPEN-SW          PIC X(01).
023000              88 PF-OPENED                    VALUE "Y".
023100          10  PF-EOF-SW           PIC X(01).
023200              88 PF-AT-EOF                    VALUE "Y".
023300          10  PF-PEND-SW          PIC X(01).
023400              88 PF-HAS-PENDING               VALUE "Y".
023500          10  PF-PEND-TS          PIC 9(15) COMP.
023600          10  PF-PEND-PAGE        PIC X(16).
023700          10  FILLER              PIC X(04).
023800 
023900*           Alternative Sicht der vier File-Status-Felder, fuer
024000*           die Fehlermeldung in C010 gemeinsam durchsuchbar
024100  01          FS-TRC-GROUP.
024200      05      FS-TRC01-C          PIC X(02).
024300      05      FS-TRC02-C          PIC X(02).
024400      05      FS-TRC03-C          PIC X(02).
024500      05      FS-TRC04-C          PIC X(02).
024600  01          FS-TRC-ALL REDEFINES FS-TRC-GROUP.
024700      05      FS-TRC-TAB OCCURS 4 TIMES
024800                          PIC X(02).
024900 
025000*-------------------------------------------------------------------*
025100*weitere Arbeitsfelder: Praefix W
025200*-------------------------------------------------------------------*
025300  01          WORK-FELDER.
025400      05      W-TRACE-FILE-COUNT  PIC 9(02) COMP VALUE ZERO.
025500      05      W-PAGE-ID           PIC X(16).
025600      05      W-TEXT-LINE         PIC X(80).
025700      05      W-HEX-CHAR          PIC X(01).
025800 
025900*-------------------------------------------------------------------*
026000*Record-Layouts (Lauf-Parameter/Tracezeile/Reportzeile) und die
026100*Tabellen der Page-Statistik/Rankings/Hit-Ratio - Einbindung per
026200*COPY, Pflege nur im Copy-Buch (vgl. TRCDRV0O)
026300*-------------------------------------------------------------------*
026400  COPY TRCREC0C.

026500  EXTENDED-STORAGE SECTION.
026600  COPY TRCMST0C.

026700  LINKAGE SECTION.
026800  COPY TRCLNK0C.

026900  PROCEDURE DIVISION USING LINK-REC.
027000*-------------------------------------------------------------------*
027100*Steuerung: ein CALL = ein Report-Intervall, ausser Funktion "X"
027200*-------------------------------------------------------------------*
027300  A100-STEUERUNG-00.
027400      IF  SHOW-VERSION
027500          DISPLAY K-MODUL " Stand 1999-03-22, Vers. C.02.00"
027600          STOP RUN
027700      END-IF
027800 
027900      IF LINK-FN-TERMINATE
028000         PERFORM Z100-CLOSE-FILES-00 THRU Z100-99
028100         MOVE ZERO TO LINK-RC
028200      ELSE
028300         IF IS-FIRST-CALL
028400            PERFORM C000-OPEN-FILES-00 THRU C000-99
028500            MOVE "N" TO FIRST-CALL-SW
028600         END-IF
028700 
028800         IF PRG-ABBRUCH
028900            MOVE 9999 TO LINK-RC
029000         ELSE
029100            PERFORM B100-CLEAR-TABLE-00 THRU B100-99
029200            PERFORM B200-READ-FILES-00  THRU B200-99
029300            IF PRG-ABBRUCH
029400               MOVE 9999 TO LINK-RC
029500            ELSE
029600               PERFORM B300-SORT-ESTIMATED-00
029700                  THRU B300-99
029800               PERFORM B400-SORT-ACTUAL-00
029900                  THRU B400-99
030000               PERFORM B500-CALC-ACCURACY-00
030100                  THRU B500-99
030200            END-IF
030300         END-IF
030400      END-IF
030500      EXIT PROGRAM
030600      .
030700  A100-99.
030800      EXIT.

030900*-------------------------------------------------------------------*
031000*Tracedateien erstmalig oeffnen (nur beim allerersten CALL)
031100*-------------------------------------------------------------------*
031200  C000-OPEN-FILES-00.
031300      MOVE LINK-TRACE-FILE-COUNT TO W-TRACE-FILE-COUNT
031400      PERFORM C010-OPEN-ONE-FILE-00 THRU C010-99
031500         VARYING C4-I1 FROM 1 BY 1
031600         UNTIL C4-I1 > W-TRACE-FILE-COUNT OR PRG-ABBRUCH
031700      .
031800  C000-99.
031900      EXIT.

032000  C010-OPEN-ONE-FILE-00.
032100      EVALUATE C4-I1
032200         WHEN 1  OPEN INPUT TRCFIL01
032300         WHEN 2  OPEN INPUT TRCFIL02
032400         WHEN 3  OPEN INPUT TRCFIL03
032500         WHEN 4  OPEN INPUT TRCFIL04
032600      END-EVALUATE
032700 
032800      MOVE FS-TRC01 TO FS-TRC01-C
032900      MOVE FS-TRC02 TO FS-TRC02-C
033000      MOVE FS-TRC03 TO FS-TRC03-C
033100      MOVE FS-TRC04 TO FS-TRC04-C
033200 
033300      IF FS-TRC-TAB (C4-I1) NOT = "00"
033400         DISPLAY "TRCIVL1M: OPEN FEHLGESCHLAGEN TRACEDATEI ",
033500                 LINK-TRACE-FILE-NAME (C4-I1),
033600                 " STATUS ", FS-TRC-TAB (C4-I1)
033700         SET PRG-ABBRUCH TO TRUE
033800      ELSE
033900         SET PF-OPENED (C4-I1) TO TRUE
034000      END-IF
034100      .
034200  C010-99.
034300      EXIT.

034400*-------------------------------------------------------------------*
034500*Tracedateien schliessen (Funktion "X", einmal am Laufende)
034600*-------------------------------------------------------------------*
034700  Z100-CLOSE-FILES-00.
034800      PERFORM Z110-CLOSE-ONE-FILE-00 THRU Z110-99
034900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 4
035000      .
035100  Z100-99.
035200      EXIT.

035300  Z110-CLOSE-ONE-FILE-00.
035400      IF PF-OPENED (C4-I1)
035500         EVALUATE C4-I1
035600            WHEN 1  CLOSE TRCFIL01
035700            WHEN 2  CLOSE TRCFIL02
035800            WHEN 3  CLOSE TRCFIL03
035900            WHEN 4  CLOSE TRCFIL04
036000         END-EVALUATE
036100      END-IF
036200      .
036300  Z110-99.
036400      EXIT.

036500*-------------------------------------------------------------------*
036600*Page-Statistik-Tabelle fuer dieses Intervall leeren. Es reicht, den
036700*Benutzungszaehler auf Null zu setzen - die Zeilen selbst werden bei
036800*C300-ACCUM-PAGE-00 ohnehin ueberschrieben, ein Leerlauf ueber alle
036900*2000 Zeilen waere reine Verschwendung von Maschinenzeit (TRCNEW-1)
037000*-------------------------------------------------------------------*
037100  B100-CLEAR-TABLE-00.
037200      MOVE ZERO TO PAGES-IN-USE-COUNT
037300      MOVE ZERO TO ESTIMATED-COUNT-WS
037400      MOVE ZERO TO ACTUAL-COUNT-WS
037500      .
037600  B100-99.
037700      EXIT.

037800*-------------------------------------------------------------------*
037900*Alle genannten Tracedateien fuer dieses Intervall weiterlesen
038000*-------------------------------------------------------------------*
038100  B200-READ-FILES-00.
038200      PERFORM B220-READ-ONE-FILE-00 THRU B220-99
038300         VARYING C4-I1 FROM 1 BY 1
038400         UNTIL C4-I1 > W-TRACE-FILE-COUNT
038500      .
038600  B200-99.
038700      EXIT.

038800  B220-READ-ONE-FILE-00.
038900      MOVE "N" TO PF-STOP-SW
039000      PERFORM B230-READ-FILE-LOOP-00 THRU B230-READ-FILE-LOOP-99
039100         UNTIL PF-FILE-DONE OR PF-AT-EOF (C4-I1)
039200      .
039300  B220-99.
039400      EXIT.

039500*-------------------------------------------------------------------*
039600*Ein Record weiterlesen (oder den "Pending"-Record von frueher
039700*nehmen) - liegt sein Zeitstempel noch vor Intervallende, wird er
039800*ausgewertet, sonst wird er fuer den naechsten CALL zurueckgelegt
039900*-------------------------------------------------------------------*
040000  B230-READ-FILE-LOOP-00.
040100      IF PF-HAS-PENDING (C4-I1)
040200         MOVE PF-PEND-TS (C4-I1)   TO CUR-BIN-TS
040300         MOVE PF-PEND-PAGE (C4-I1) TO W-PAGE-ID
040400         MOVE "N" TO PF-PEND-SW (C4-I1)
040500      ELSE
040600         EVALUATE C4-I1
040700            WHEN 1  READ TRCFIL01 AT END GO TO B230-EOF-00
040800                     MOVE TRCFIL01-REC TO W-TEXT-LINE
040900            WHEN 2  READ TRCFIL02 AT END GO TO B230-EOF-00
041000                     MOVE TRCFIL02-REC TO W-TEXT-LINE
041100            WHEN 3  READ TRCFIL03 AT END GO TO B230-EOF-00
041200                     MOVE TRCFIL03-REC TO W-TEXT-LINE
041300            WHEN 4  READ TRCFIL04 AT END GO TO B230-EOF-00
041400                     MOVE TRCFIL04-REC TO W-TEXT-LINE
041500         END-EVALUATE
041600 
041700         UNSTRING W-TEXT-LINE DELIMITED BY ","
041800            INTO TR-TIMESTAMP-HEX, TR-ACCESS-TYPE, TR-PAGE-ID
041900         INSPECT TR-TIMESTAMP-HEX CONVERTING
042000                 "abcdef" TO "ABCDEF"
042100         PERFORM C210-HEX-TO-BIN-00 THRU C210-99
042200         IF PRG-ABBRUCH
042300            MOVE "Y" TO PF-STOP-SW
042400            GO TO B230-READ-FILE-LOOP-99
042500         END-IF
042600         MOVE TR-PAGE-ID TO W-PAGE-ID
042700      END-IF
042800 
042900      IF CUR-BIN-TS > LINK-INTERVAL-END
043000         MOVE CUR-BIN-TS TO PF-PEND-TS (C4-I1)
043100         MOVE W-PAGE-ID  TO PF-PEND-PAGE (C4-I1)
043200         MOVE "Y" TO PF-PEND-SW (C4-I1)
043300         MOVE "Y" TO PF-STOP-SW
043400      ELSE
043500         IF CUR-BIN-TS NOT < LINK-INTERVAL-START
043600            MOVE W-PAGE-ID  TO WRK-PAGE-ID
043700            MOVE CUR-BIN-TS TO WRK-TS
043800            PERFORM C300-ACCUM-PAGE-00 THRU C300-99
043900         END-IF
044000      END-IF
044100      GO TO B230-READ-FILE-LOOP-99
044200      .
044300  B230-EOF-00.
044400      SET PF-AT-EOF (C4-I1) TO TRUE
044500      MOVE "Y" TO PF-STOP-SW
044600      .
044700  B230-READ-FILE-LOOP-99.
044800      EXIT.

044900*-------------------------------------------------------------------*
045000*Hex-Zeitstempel (bis zu 16 Stellen, linksbuendig, rechts mit
045100*Blank aufgefuellt - Ergebnis des UNSTRING) in ein Binaerfeld
045200*wandeln. Keine FUNCTION-Verben im Haus, daher Tabellensuche je
045300*Hexziffer statt Rechnung auf dem Zeichencode (TRCNEW-2)
045400*-------------------------------------------------------------------*
045500  C210-HEX-TO-BIN-00.
045600      MOVE ZERO TO CUR-BIN-TS
045700      MOVE 16   TO C4-LEN
045800      MOVE "N"  TO FOUND-SPACE-SW
045900      PERFORM C212-FIND-HEXLEN-00 THRU C212-99
046000         VARYING C4-I2 FROM 1 BY 1
046100         UNTIL C4-I2 > 16 OR HEXLEN-FOUND
046200 
046300      PERFORM C214-HEX-DIGIT-LOOP-00 THRU C214-99
046400         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-LEN
046500      .
046600  C210-99.
046700      EXIT.

046800  C212-FIND-HEXLEN-00.
046900      IF TR-TIMESTAMP-HEX (C4-I2:1) = SPACE
047000         COMPUTE C4-LEN = C4-I2 - 1
047100         MOVE "Y" TO FOUND-SPACE-SW
047200      END-IF
047300      .
047400  C212-99.
047500      EXIT.

047600  C214-HEX-DIGIT-LOOP-00.
047700      MOVE TR-TIMESTAMP-HEX (C4-I2:1) TO W-HEX-CHAR
047800      IF W-HEX-CHAR NOT OF CLASS HEX-ZEICHEN
047900         DISPLAY "TRCIVL1M: UNGUELTIGE HEXZIFFER >", W-HEX-CHAR,
048000                 "< IN ZEITSTEMPEL >", TR-TIMESTAMP-HEX, "<"
048100         SET PRG-ABBRUCH TO TRUE
048200         GO TO C214-99
048300      END-IF
048400      MOVE "N" TO FOUND-NIBBLE-SW
048500      MOVE ZERO TO C9-NIBBLE
048600      PERFORM C216-FIND-NIBBLE-00 THRU C216-99
048700         VARYING C4-I3 FROM 1 BY 1
048800         UNTIL C4-I3 > 16 OR NIBBLE-FOUND
048900      COMPUTE CUR-BIN-TS = (CUR-BIN-TS * 16) + C9-NIBBLE
049000      .
049100  C214-99.
049200      EXIT.

049300  C216-FIND-NIBBLE-00.
049400      IF HEX-DIGIT (C4-I3) = W-HEX-CHAR
049500         COMPUTE C9-NIBBLE = C4-I3 - 1
049600         MOVE "Y" TO FOUND-NIBBLE-SW
049700      END-IF
049800      .
049900  C216-99.
050000      EXIT.

050100*-------------------------------------------------------------------*
050200*Einen ausgewerteten Zugriff in der Page-Statistik-Tabelle
050300*verbuchen - neue Page aufnehmen oder vorhandene Zeile fortschreiben
050400*-------------------------------------------------------------------*
050500  C300-ACCUM-PAGE-00.
050600      MOVE "N" TO FOUND-PAGE-SW
050700      PERFORM C310-FIND-PAGE-00 THRU C310-99
050800         VARYING PS-IDX FROM 1 BY 1
050900         UNTIL PS-IDX > PAGES-IN-USE-COUNT OR PAGE-FOUND
051000 
051100      IF NOT PAGE-FOUND
051200         IF PAGES-IN-USE-COUNT < MAX-PAGES-ENTRIES
051300            ADD 1 TO PAGES-IN-USE-COUNT
051400            SET PS-IDX TO PAGES-IN-USE-COUNT
051500            MOVE PSE-ACCESS-COUNT      TO PS-ACCESS-COUNT (PS-IDX)
051600            MOVE PSE-FIRST-ACCESS-TIME
051700                           TO PS-FIRST-ACCESS-TIME (PS-IDX)
051800            MOVE PSE-PTS-SCORE         TO PS-PTS-SCORE (PS-IDX)
051900            MOVE WRK-PAGE-ID           TO PS-PAGE-ID (PS-IDX)
052000         ELSE
052100            DISPLAY "TRCIVL1M: PAGE-STATS-TABLE VOLL (",
052200                    MAX-PAGES-ENTRIES, " Zeilen) - ignoriert"
052300            GO TO C300-99
052400         END-IF
052500      END-IF
052600 
052700      ADD 1 TO PS-ACCESS-COUNT (PS-IDX)
052800      IF WRK-TS < PS-FIRST-ACCESS-TIME (PS-IDX)
052900         MOVE WRK-TS TO PS-FIRST-ACCESS-TIME (PS-IDX)
053000      END-IF
053100      .
053200  C300-99.
053300      EXIT.

053400  C310-FIND-PAGE-00.
053500      IF PS-PAGE-ID (PS-IDX) = WRK-PAGE-ID
053600         MOVE "Y" TO FOUND-PAGE-SW
053700      END-IF
053800      .
053900  C310-99.
054000      EXIT.

054100*-------------------------------------------------------------------*
054200*Estimated-Ranking: alle Zeilen der Page-Statistik-Tabelle
054300*aufsteigend nach FIRST-ACCESS-TIME (TRCNEW-7, vormals Bubble-Sort)
054400*-------------------------------------------------------------------*
054500  B300-SORT-ESTIMATED-00.
054600      IF PAGES-IN-USE-COUNT = ZERO
054700         GO TO B300-99
054800      END-IF
054900      SORT SORT-EST-FILE
055000         ON ASCENDING KEY SE-FIRST-ACCESS-TIME
055100         INPUT PROCEDURE  IS B310-RELEASE-EST-00
055200                          THRU B310-99
055300         OUTPUT PROCEDURE IS B320-RETURN-EST-00
055400                          THRU B320-99
055500      .
055600  B300-99.
055700      EXIT.

055800  B310-RELEASE-EST-00.
055900      PERFORM B312-RELEASE-EST-LOOP-00
056000         THRU B312-99
056100         VARYING PS-IDX FROM 1 BY 1
056200         UNTIL PS-IDX > PAGES-IN-USE-COUNT
056300      .
056400  B310-99.
056500      EXIT.

056600  B312-RELEASE-EST-LOOP-00.
056700      MOVE PS-PAGE-ID (PS-IDX)           TO SE-PAGE-ID
056800      MOVE PS-FIRST-ACCESS-TIME (PS-IDX) TO SE-FIRST-ACCESS-TIME
056900      RELEASE SORT-EST-REC
057000      .
057100  B312-99.
057200      EXIT.

057300  B320-RETURN-EST-00.
057400      MOVE "N" TO SORT-EST-EOF-SW
057500      RETURN SORT-EST-FILE AT END MOVE "Y" TO SORT-EST-EOF-SW
057600      PERFORM B322-RETURN-EST-LOOP-00 THRU B322-99
057700         UNTIL SORT-EST-AT-EOF
057800      .
057900  B320-99.
058000      EXIT.

058100  B322-RETURN-EST-LOOP-00.
058200      ADD 1 TO ESTIMATED-COUNT-WS
058300      MOVE SE-PAGE-ID TO ES-PAGE-ID (ESTIMATED-COUNT-WS)
058400      MOVE SE-FIRST-ACCESS-TIME
058500                     TO ES-FIRST-ACCESS-TIME (ESTIMATED-COUNT-WS)
058600      RETURN SORT-EST-FILE AT END MOVE "Y" TO SORT-EST-EOF-SW
058700      .
058800  B322-99.
058900      EXIT.

059000*-------------------------------------------------------------------*
059100*Actual-Ranking: alle Zeilen der Page-Statistik-Tabelle absteigend
059200*nach ACCESS-COUNT (TRCNEW-7)
059300*-------------------------------------------------------------------*
059400  B400-SORT-ACTUAL-00.
059500      IF PAGES-IN-USE-COUNT = ZERO
059600         GO TO B400-99
059700      END-IF
059800      SORT SORT-ACT-FILE
059900         ON DESCENDING KEY SA-ACCESS-COUNT
060000         INPUT PROCEDURE  IS B410-RELEASE-ACT-00
060100                          THRU B410-99
060200         OUTPUT PROCEDURE IS B420-RETURN-ACT-00
060300                          THRU B420-99
060400      .
060500  B400-99.
060600      EXIT.

060700  B410-RELEASE-ACT-00.
060800      PERFORM B412-RELEASE-ACT-LOOP-00
060900         THRU B412-99
061000         VARYING PS-IDX FROM 1 BY 1
061100         UNTIL PS-IDX > PAGES-IN-USE-COUNT
061200      .
061300  B410-99.
061400      EXIT.

061500  B412-RELEASE-ACT-LOOP-00.
061600      MOVE PS-PAGE-ID (PS-IDX)      TO SA-PAGE-ID
061700      MOVE PS-ACCESS-COUNT (PS-IDX) TO SA-ACCESS-COUNT
061800      RELEASE SORT-ACT-REC
061900      .
062000  B412-99.
062100      EXIT.

062200  B420-RETURN-ACT-00.
062300      MOVE "N" TO SORT-ACT-EOF-SW
062400      RETURN SORT-ACT-FILE AT END MOVE "Y" TO SORT-ACT-EOF-SW
062500      PERFORM B422-RETURN-ACT-LOOP-00 THRU B422-99
062600         UNTIL SORT-ACT-AT-EOF
062700      .
062800  B420-99.
062900      EXIT.

063000  B422-RETURN-ACT-LOOP-00.
063100      ADD 1 TO ACTUAL-COUNT-WS
063200      MOVE SA-PAGE-ID      TO AC-PAGE-ID (ACTUAL-COUNT-WS)
063300      MOVE SA-ACCESS-COUNT TO AC-ACCESS-COUNT (ACTUAL-COUNT-WS)
063400      RETURN SORT-ACT-FILE AT END MOVE "Y" TO SORT-ACT-EOF-SW
063500      .
063600  B422-99.
063700      EXIT.

063800*-------------------------------------------------------------------*
063900*Accuracy dieses Intervalls: wahrer Mengenvergleich Estimated gegen
064000*Actual (TRCNEW-13 - vorher wurde nur die ANZAHL verglichen, das war
064100*falsch, zwei verschiedene Pages gleicher Haeufigkeit zaehlten als
064200*"Treffer"). Estimated ist laut Pflichtenheft immer Teilmenge oder
064300*gleich der Actual-Liste, das bleibt hier unangetastet (Kommentar
064400*des Fachbereichs, nicht veraendern ohne Ruecksprache TRCNEW)
064500*-------------------------------------------------------------------*
064600  B500-CALC-ACCURACY-00.
064700      MOVE ZERO TO C9-MATCHES
064800      IF ESTIMATED-COUNT-WS = ZERO
064900         SET LINK-ACCURACY-UNDEFINED TO TRUE
065000         MOVE 100 TO LINK-RC
065100      ELSE
065200         PERFORM B510-MATCH-LOOP-00 THRU B510-99
065300            VARYING ES-IDX FROM 1 BY 1
065400            UNTIL ES-IDX > ESTIMATED-COUNT-WS
065500         SET LINK-ACCURACY-OK TO TRUE
065600         MOVE ZERO TO LINK-RC
065700      END-IF
065800      MOVE ESTIMATED-COUNT-WS TO LINK-ESTIMATED-COUNT
065900      MOVE C9-MATCHES         TO LINK-MATCHES-COUNT
066000      .
066100  B500-99.
066200      EXIT.

066300  B510-MATCH-LOOP-00.
066400      MOVE "N" TO FOUND-MATCH-SW
066500      PERFORM B520-SEARCH-ACTUAL-00 THRU B520-99
066600         VARYING AC-IDX FROM 1 BY 1
066700         UNTIL AC-IDX > ACTUAL-COUNT-WS OR MATCH-FOUND
066800      IF MATCH-FOUND
066900         ADD 1 TO C9-MATCHES
067000      END-IF
067100      .
067200  B510-99.
067300      EXIT.

067400  B520-SEARCH-ACTUAL-00.
067500      IF AC-PAGE-ID (AC-IDX) = ES-PAGE-ID (ES-IDX)
067600         MOVE "Y" TO FOUND-MATCH-SW
067700      END-IF
067800      .
067900  B520-99.
068000      EXIT.
