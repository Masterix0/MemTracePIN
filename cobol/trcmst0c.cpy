000100*--------------------------------------------------------------------*
000200*TRCMST0C  -- Record Layouts: Page-Statistik / Hot-Page-Ranking /
000300*             Hit-Ratio-Statistik
000400*--------------------------------------------------------------------*
000500*Gehoert zu Modul TRCIVL1M (Intervall-Analyse)
000600*Erstellt         :: 1989-02-06
000700*Letzte Aenderung :: 2001-06-19
000800*Letzte Version   :: B.01.00
000900*--------------------------------------------------------------------*
001000*Vers.   | Datum      | von | Kommentar
001100*--------|------------|-----|------------------------------------
001200*A.00.00 | 1989-02-06 | hjk | Neuerstellung fuer TRCNEW-1
001300*A.01.00 | 1991-05-20 | hjk | TRCNEW-3: PTS-SCORE aufgenommen
001400*        |            |     | (Feld mitgefuehrt, Logik folgt spaeter)
001500*A.02.00 | 1994-08-11 | kl  | TRCNEW-7: Ranking-Tabellen (Estimated/
001600*        |            |     | Actual) aus TRCIVL1M hierher verlegt,
001700*        |            |     | damit Layout zentral gepflegt wird
001800*B.00.00 | 1998-09-03 | edh | Y2K: FIRST-ACCESS-TIME von 9(09) auf
001900*        |            |     | 9(15) erweitert, Init-Wert angepasst
002000*B.01.00 | 2001-06-19 | kl  | TRCNEW-13: HIT-RATIO-STATS Layout fuer
002100*        |            |     | zukuenftige Auswertung ergaenzt;
002200*        |            |     | vom Ablauf bisher nicht befuellt
002300*--------------------------------------------------------------------*
002400*
002500*1. PAGE-STATS-TABLE -- Akkumulator je Page innerhalb eines
002600*   Intervalls (ACCESS-COUNT, FIRST-ACCESS-TIME, PTS-SCORE). Wird
002700*   bei B100-CLEAR-TABLE-00 pro Intervall neu aufgebaut.
002800*
002900*2. ESTIMATED-HOTPAGE-TABLE / ACTUAL-HOTPAGE-TABLE -- Ergebnis der
003000*   beiden Rankings aus B300/B400 (SORT nach FIRST-ACCESS-TIME bzw.
003100*   nach ACCESS-COUNT). Werden von B500-CALC-ACCURACY-00 gegenein-
003200*   ander abgeglichen (Mengenvergleich, siehe Pflichtenheft TRCNEW).
003300*
003400*3. HIT-RATIO-STATS  -- reiner Datencontainer fuer den Vergleich
003500*   Actual/Estimated/PTS/Micro-Chronos Hit-Ratio. Wird vom
003600*   Intervall-Ablauf NICHT befuellt (siehe Pflichtenheft TRCNEW,
003700*   Abschnitt "Nicht umzusetzen") -- nur das Layout wird getragen.
003800*
003900*--------------------------------------------------------------------*
004000*1. Page-Statistik-Tabelle (je Intervall neu aufgebaut)
004100*--------------------------------------------------------------------*
004200 01          PAGE-STATS-TABLE.
004300     05      PS-ENTRY OCCURS 2000 TIMES
004400                       INDEXED BY PS-IDX.
004500         10  PS-PAGE-ID              PIC X(16).
004600         10  PS-ACCESS-COUNT         PIC 9(09) COMP.
004700         10  PS-FIRST-ACCESS-TIME    PIC 9(15) COMP.
004800*               PTS-Score: mitgefuehrt, im analysierten Ablauf nie
004900*               erhoeht (siehe Pflichtenheft, TRCNEW-3)
005000         10  PS-PTS-SCORE            PIC 9(09) COMP.
005100         10  FILLER                  PIC X(04).
005200 
005300*Bei Vergroesserung der Tabelle MAX-PAGES-ENTRIES UND die SD-
005400*Sortdateien in TRCIVL1M (B3nn/B4nn) gemeinsam anpassen.
005500 01          MAX-PAGES-ENTRIES       PIC 9(04) COMP VALUE 2000.
005600 01          PAGES-IN-USE-COUNT      PIC 9(04) COMP VALUE ZERO.
005700 
005800*--------------------------------------------------------------------*
005900*1a. Leereintrag zum Initialisieren einer Tabellenzeile (MOVE statt
006000*    Schleifen-INITIALIZE, wie im Haus ueblich)
006100*--------------------------------------------------------------------*
006200 01          PS-EMPTY-ENTRY.
006300     05      PSE-PAGE-ID              PIC X(16) VALUE SPACES.
006400     05      PSE-ACCESS-COUNT         PIC 9(09) COMP VALUE ZERO.
006500     05      PSE-FIRST-ACCESS-TIME    PIC 9(15) COMP VALUE 999999999999999.
006600     05      PSE-PTS-SCORE            PIC 9(09) COMP VALUE ZERO.
006700     05      FILLER                   PIC X(04) VALUE SPACES.
006800 
006900*--------------------------------------------------------------------*
007000*2. Ranking-Ergebnisse eines Intervalls (TRCNEW-7)
007100*   ESTIMATED = aufsteigend nach FIRST-ACCESS-TIME (SORT B300)
007200*   ACTUAL    = absteigend nach ACCESS-COUNT       (SORT B400)
007300*--------------------------------------------------------------------*
007400 01          ESTIMATED-HOTPAGE-TABLE.
007500     05      ES-ENTRY OCCURS 2000 TIMES
007600                       INDEXED BY ES-IDX.
007700         10  ES-PAGE-ID              PIC X(16).
007800         10  ES-FIRST-ACCESS-TIME    PIC 9(15) COMP.
007900         10  FILLER                  PIC X(04).
008000 01          ESTIMATED-COUNT-WS      PIC 9(04) COMP VALUE ZERO.
008100 
008200 01          ACTUAL-HOTPAGE-TABLE.
008300     05      AC-ENTRY OCCURS 2000 TIMES
008400                       INDEXED BY AC-IDX.
008500         10  AC-PAGE-ID              PIC X(16).
008600         10  AC-ACCESS-COUNT         PIC 9(09) COMP.
008700     05      FILLER                  PIC X(04).
008800 01          ACTUAL-COUNT-WS         PIC 9(04) COMP VALUE ZERO.
008900 
009000*--------------------------------------------------------------------*
009100*3. Hit-Ratio-Statistik (nur Layout, siehe Kopf dieses Copy)
009200*--------------------------------------------------------------------*
009300 01          HIT-RATIO-STATS.
009400     05      HR-NUM-PAGES-ACCESSED    PIC 9(09) COMP.
009500     05      HR-NUM-ACCESSES          PIC 9(09) COMP.
009600     05      HR-ACTUAL-HIT-RATIO      PIC 9V9(06).
009700     05      HR-ESTIMATED-HIT-RATIO   PIC 9V9(06).
009800     05      HR-PTS-HIT-RATIO         PIC 9V9(06).
009900     05      HR-MICROCHRONOS-HIT-RATIO
010000                                      PIC 9V9(06).
010100     05      FILLER                   PIC X(08).
010200 
010300*           Alternative Sicht fuer Dump/Anzeige im Fehlerfall
010400 01          HIT-RATIO-STATS-RAW REDEFINES HIT-RATIO-STATS.
010500     05      HRR-ALL-CHARS            PIC X(50).
